000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.          CBLANL06.
000030 AUTHOR.              ASHLEY LINDQUIST.
000040 INSTALLATION.        LINDQUIST FINANCIAL SERVICES - BOND DESK.
000050 DATE-WRITTEN.        03/14/86.
000060 DATE-COMPILED.
000070 SECURITY.            UNCLASSIFIED.
000080
000090***************************************************************
000100* THIS PROGRAM IS CASE PROBLEM #6 - BOND DESK CONVERSION.     *
000110* READS THE BOND MASTER AND THE DAILY ANALYSIS REQUEST FILE,  *
000120* PRICES EACH BOND, SOLVES FOR YIELD TO MATURITY, BUILDS THE  *
000130* PRICE/YIELD CONVEXITY CURVE AND ITS DERIVATIVE, AND PRINTS  *
000140* THE BOND DESK'S DAILY ANALYTICS REPORT WITH CONTROL TOTALS. *
000150***************************************************************
000160*
000170*    C H A N G E   L O G
000180*
000190* 03/14/86  AWL  0001  ORIGINAL CODING FOR THE BOND DESK.
000200* 04/02/86  AWL  0001  ADDED THE PRICE-YIELD CURVE SWEEP AND
000210*                      THE FIRST DERIVATIVE TABLE PER DESK
000220*                      REQUEST FROM J. CARVER.
000230* 09/22/86  AWL  0007  CORRECTED THE ACCRUED INTEREST DAY
000240*                      COUNT - WAS USING CALENDAR MONTHS.
000250* 06/10/87  RTC  0014  ADDED PRICE-CHANGE PROFILE AT WHOLE
000260*                      PERCENT YIELD TARGETS FOR THE TRADING
000270*                      DESK'S WHAT-IF SCREEN.
000280* 01/05/88  RTC  0014  FIXED YIELD TARGET SET TO ALWAYS
000290*                      INCLUDE ZERO PERCENT.
000300* 11/30/89  AWL  0022  MODIFIED DURATION ADDED TO THE RESULT
000310*                      RECORD AND THE PRINTED REPORT.
000320* 07/18/91  DMH  0031  BOND NOT FOUND NOW FLOWS THROUGH TO
000330*                      THE RESULT FILE WITH STATUS NB INSTEAD
000340*                      OF ABENDING THE RUN.
000350* 02/14/92  DMH  0035  CONVERTED BOND LOOKUP FROM SEQUENTIAL
000360*                      SCAN TO SORTED TABLE WITH SEARCH ALL.
000370* 05/03/94  AWL  0041  NEWTON ITERATION NOW ABORTS CLEANLY ON
000380*                      A ZERO DERIVATIVE INSTEAD OF LOOPING.
000390* 08/19/95  DMH  0048  ADDED DEFENSIVE EDIT FOR THE OLD FREE
000400*                      TEXT DATE FORM STILL SENT BY THE
000410*                      OVERSEAS FEED (SEP 20, 2017 STYLE).
000420* 03/11/97  SFK  0053  CONTROL TOTALS PICKED UP CURVE POINTS
000430*                      WRITTEN PER OPERATIONS REQUEST.
000440* 11/09/98  SFK  0061  YEAR 2000 REVIEW - ALL DATE FIELDS ARE
000450*                      FOUR DIGIT YEAR, JULIAN DAY ROUTINE
000460*                      TESTED THROUGH 12/31/2000. NO CHANGES
000470*                      REQUIRED.
000480* 02/23/99  SFK  0061  Y2K SIGN-OFF - RECERTIFIED AGAINST THE
000490*                      DESK'S CENTURY-ROLLOVER TEST DECK.
000500* 07/07/01  SFK  0069  DERIVATIVE TABLE DEDUP WAS DROPPING THE
000510*                      SECOND OF TWO EQUAL YIELDS INSTEAD OF
000520*                      KEEPING THE FIRST - CORRECTED PER SPEC.
000530* 04/16/03  SFK  0074  WIDENED THE BOND TABLE TO 500 ENTRIES
000540*                      FOR THE MUNICIPAL DESK MERGER.
000550* 09/12/04  JPL  0081  ADDED A SANITY REDEFINES ON THE COUPON
000560*                      FREQUENCY CODE AND CORRECTED THE MIS-
000570*                      NUMBERED COMMENT OVER THE FREE-TEXT DATE
000580*                      WORK AREA - IT WAS NEVER A REDEFINES.
000590* 09/12/04  JPL  0082  STATUS LINE ON THE REPORT NOW SHOWS PLAIN
000600*                      ENGLISH TEXT BESIDE THE TWO CHARACTER
000610*                      CODE, PER AUDIT REQUEST FROM THE DESK
000620*                      MANAGER.
000630* 09/12/04  JPL  0083  AN UNRECOGNIZED FREE-TEXT DATE NOW LOGS A
000640*                      WARNING TO SYSOUT INSTEAD OF PASSING
000650*                      THROUGH SILENTLY.
000660* 03/07/06  JPL  0088  MONTH TEXT IS NOW FOLDED TO UPPER CASE
000670*                      BEFORE THE MONTH TABLE LOOKUP - THE
000680*                      OVERSEAS FEED STARTED SENDING TITLE CASE
000690*                      MONTH ABBREVIATIONS AND EVERY ONE WAS
000700*                      FALLING THROUGH AS UNRECOGNIZED.
000710* 06/02/06  JPL  0089  ZERO PERCENT YIELD IS NOW PRICED AS THE
000720*                      LIMIT OF THE PRICING FORMULA INSTEAD OF
000730*                      BEING FLAGGED MISSING - THE PRICE-CHANGE
000740*                      PROFILE'S GUARANTEED 0% ROW WAS SILENTLY
000750*                      DROPPED FROM EVERY REQUEST.
000760*
000770 ENVIRONMENT DIVISION.
000780 CONFIGURATION SECTION.
000790 SPECIAL-NAMES.
000800     C01 IS TOP-OF-FORM.
000810
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840
000850     SELECT BOND-MASTER-FILE   ASSIGN TO BONDS
000860            ORGANIZATION IS LINE SEQUENTIAL.
000870
000880     SELECT REQUEST-FILE       ASSIGN TO REQUESTS
000890            ORGANIZATION IS LINE SEQUENTIAL.
000900
000910     SELECT RESULT-FILE        ASSIGN TO RESULTS
000920            ORGANIZATION IS LINE SEQUENTIAL.
000930
000940     SELECT CURVE-FILE         ASSIGN TO CURVEOUT
000950            ORGANIZATION IS LINE SEQUENTIAL.
000960
000970     SELECT DERIV-FILE         ASSIGN TO DERIVOUT
000980            ORGANIZATION IS LINE SEQUENTIAL.
000990
001000     SELECT PROFILE-FILE       ASSIGN TO PROFOUT
001010            ORGANIZATION IS LINE SEQUENTIAL.
001020
001030     SELECT REPORT-FILE        ASSIGN TO REPORT
001040            ORGANIZATION IS LINE SEQUENTIAL.
001050
001060 DATA DIVISION.
001070 FILE SECTION.
001080*
001090* BOND MASTER - ONE ROW PER BOND ON THE DESK'S BOOK.
001100*
001110 FD  BOND-MASTER-FILE
001120     LABEL RECORD IS STANDARD
001130     RECORD CONTAINS 71 CHARACTERS
001140     DATA RECORD IS BM-BOND-MASTER-REC.
001150
001160 01  BM-BOND-MASTER-REC.
001170     05  BM-BOND-NAME          PIC X(20).
001180     05  BM-PAR-VALUE          PIC 9(7)V99.
001190     05  BM-COUPON-RATE        PIC 9(2)V9(4).
001200     05  BM-COUPON-FREQ        PIC 9(2).
001210     05  BM-ISSUE-DATE         PIC X(10).
001220     05  BM-MATURITY-DATE      PIC X(10).
001230     05  FILLER                PIC X(14).
001240
001250*
001260* SANITY CHECK ON THE COUPON FREQUENCY CODE WITHOUT DISTURBING
001270* THE RECORD LAYOUT ABOVE - SHARES STORAGE WITH BM-BOND-MASTER-
001280* REC, IT DOES NOT WIDEN THE 71 BYTE RECORD.  ONLY 01, 02, 04
001290* AND 12 PAYMENTS A YEAR ARE ON THE DESK'S BOOK.  THIS IS
001300* REDEFINES NUMBER THREE OF THE PROGRAM.  ADDED 09/12/04.
001310*
001320 01  BM-FREQ-CHK REDEFINES BM-BOND-MASTER-REC.
001330     05  FILLER                PIC X(35).
001340     05  BF-FREQ-CODE          PIC 9(2).
001350         88  BF-FREQ-VALID         VALUES 01, 02, 04, 12.
001360     05  FILLER                PIC X(34).
001370
001380*
001390* ANALYSIS REQUEST - ONE ROW PER BOND TO BE PRICED TODAY.
001400*
001410 FD  REQUEST-FILE
001420     LABEL RECORD IS STANDARD
001430     RECORD CONTAINS 63 CHARACTERS
001440     DATA RECORD IS RQ-REQUEST-REC.
001450
001460 01  RQ-REQUEST-REC.
001470     05  RQ-BOND-NAME          PIC X(20).
001480     05  RQ-CLEAN-PRICE        PIC 9(7)V9(4).
001490     05  RQ-PURCHASE-DATE      PIC X(10).
001500     05  RQ-MIN-PRICE          PIC 9(5)V99.
001510     05  RQ-MAX-PRICE          PIC 9(5)V99.
001520     05  RQ-NUM-POINTS         PIC 9(3).
001530     05  FILLER                PIC X(5).
001540
001550*
001560* ANALYSIS RESULT - PERIODS, ACCRUED INTEREST, YTM, DURATION.
001570*
001580 FD  RESULT-FILE
001590     LABEL RECORD IS STANDARD
001600     RECORD CONTAINS 68 CHARACTERS
001610     DATA RECORD IS RS-RESULT-REC.
001620
001630 01  RS-RESULT-REC.
001640     05  RS-BOND-NAME          PIC X(20).
001650     05  RS-PERIODS            PIC S9(5).
001660     05  RS-ACCRUED-INT        PIC S9(7)V9(4).
001670     05  RS-DIRTY-PRICE        PIC S9(7)V9(4).
001680     05  RS-YTM-PCT            PIC S9(3)V9(4).
001690     05  RS-MOD-DURATION       PIC S9(4)V9(4).
001700     05  RS-STATUS             PIC X(2).
001710     05  FILLER                PIC X(4).
001720
001730*
001740* CURVE POINT - ONE PRICE/YIELD PAIR FROM THE CONVEXITY SWEEP.
001750*
001760 FD  CURVE-FILE
001770     LABEL RECORD IS STANDARD
001780     RECORD CONTAINS 46 CHARACTERS
001790     DATA RECORD IS CV-CURVE-REC.
001800
001810 01  CV-CURVE-REC.
001820     05  CV-BOND-NAME          PIC X(20).
001830     05  CV-PRICE              PIC 9(7)V9(4).
001840     05  CV-YTM-PCT            PIC S9(3)V9(4).
001850     05  CV-CONV-FLAG          PIC X.
001860         88  CV-CONVERGED           VALUE 'Y'.
001870     05  FILLER                PIC X(7).
001880
001890*
001900* DERIVATIVE POINT - DPRICE/DYTM BY FINITE DIFFERENCE.
001910*
001920 FD  DERIV-FILE
001930     LABEL RECORD IS STANDARD
001940     RECORD CONTAINS 43 CHARACTERS
001950     DATA RECORD IS DV-DERIV-REC.
001960
001970 01  DV-DERIV-REC.
001980     05  DV-BOND-NAME          PIC X(20).
001990     05  DV-YTM-PCT            PIC S9(3)V9(4).
002000     05  DV-PRICE-DERIV        PIC S9(7)V9(4).
002010     05  FILLER                PIC X(5).
002020
002030*
002040* PRICE-CHANGE PROFILE - PERCENT PRICE MOVE AT WHOLE POINT
002050* YIELD TARGETS, FOR THE TRADING DESK'S WHAT-IF SCREEN.
002060*
002070 FD  PROFILE-FILE
002080     LABEL RECORD IS STANDARD
002090     RECORD CONTAINS 37 CHARACTERS
002100     DATA RECORD IS PF-PROFILE-REC.
002110
002120 01  PF-PROFILE-REC.
002130     05  PF-BOND-NAME          PIC X(20).
002140     05  PF-TARGET-YTM         PIC S9(3).
002150     05  PF-PRICE-CHG-PCT      PIC S9(4)V9(4).
002160     05  FILLER                PIC X(6).
002170
002180*
002190* PRINTED REPORT.
002200*
002210 FD  REPORT-FILE
002220     LABEL RECORD IS OMITTED
002230     RECORD CONTAINS 132 CHARACTERS
002240     LINAGE IS 58 WITH FOOTING AT 54
002250     DATA RECORD IS RP-PRINT-LINE.
002260
002270 01  RP-PRINT-LINE             PIC X(132).
002280
002290 WORKING-STORAGE SECTION.
002300
002310*
002320* SWITCHES AND RUN COUNTERS FOR THE CONTROL LOOP - PRINTED ON
002330* THE TOTALS PAGE AT END OF JOB.
002340*
002350 01  WORK-AREA.
002360     05  C-REQCTR              PIC 9(5)   COMP VALUE ZERO.
002370     05  C-OKCTR               PIC 9(5)   COMP VALUE ZERO.
002380     05  C-FAILCTR             PIC 9(5)   COMP VALUE ZERO.
002390     05  C-CURVECTR            PIC 9(7)   COMP VALUE ZERO.
002400     05  C-PCTR                PIC 99     COMP VALUE ZERO.
002410     05  MORE-BONDS            PIC X(3)        VALUE "YES".
002420     05  MORE-REQS             PIC X(3)        VALUE "YES".
002430     05  FILLER                PIC X(1).
002440
002450*
002460* IN-MEMORY BOND TABLE - LOADED FROM BONDS, SORTED ASCENDING
002470* BY NAME, SEARCHED WITH SEARCH ALL (BINARY SEARCH) PER THE
002480* 02/14/92 CHANGE.
002490*
002500 01  BOND-TABLE-CONTROL.
002510     05  BT-MAX-BONDS          PIC S9(4)  COMP VALUE +500.
002520     05  BT-COUNT              PIC S9(4)  COMP VALUE ZERO.
002530     05  FILLER                PIC X(1).
002540
002550*
002560* ONE ENTRY PER BOND ON THE MASTER FILE.  KEPT IN NAME ORDER
002570* SO SEARCH ALL CAN BINARY-SEARCH IT FROM 2100-LOOKUP-BOND.
002580*
002590 01  BOND-TABLE.
002600     05  BOND-TABLE-ENTRY OCCURS 500 TIMES
002610             ASCENDING KEY IS BT-BOND-NAME
002620             INDEXED BY BT-IDX BT-SAVE-IDX.
002630         10  BT-BOND-NAME      PIC X(20).
002640         10  BT-PAR-VALUE      PIC 9(7)V99.
002650         10  BT-COUPON-RATE    PIC 9(2)V9(4).
002660         10  BT-COUPON-FREQ    PIC 9(2).
002670         10  BT-ISSUE-DATE     PIC X(10).
002680         10  BT-MATURITY-DATE  PIC X(10).
002690         10  FILLER            PIC X(4).
002700
002710*
002720* SUBSCRIPTS AND SWAP CELL FOR THE BUBBLE SORT THAT PUTS
002730* BOND-TABLE INTO NAME ORDER BEFORE THE SEARCH ALL.
002740*
002750 01  BOND-SORT-WORK.
002760     05  BS-SWAPPED-SW         PIC X      VALUE 'N'.
002770         88  BS-SWAPPED             VALUE 'Y'.
002780     05  BS-J                  PIC S9(4)  COMP VALUE ZERO.
002790     05  BS-HOLD-ENTRY         PIC X(61).
002800     05  FILLER                PIC X(1).
002810
002820*
002830* LOOKUP WORK.
002840*
002850 01  LOOKUP-WORK.
002860     05  LK-SEARCH-NAME        PIC X(20).
002870     05  LK-FOUND-SW           PIC X      VALUE 'N'.
002880         88  LK-FOUND               VALUE 'Y'.
002890     05  FILLER                PIC X(1).
002900
002910*
002920* PRICE/YIELD CURVE TABLE FOR THE CONVEXITY SWEEP.
002930*
002940 01  CURVE-TABLE-CONTROL.
002950     05  CT-MAX-POINTS         PIC S9(4)  COMP VALUE +500.
002960     05  CT-COUNT              PIC S9(4)  COMP VALUE ZERO.
002970     05  FILLER                PIC X(1).
002980
002990*
003000* ONE ROW PER PRICE STEP OF THE SWEEP - PRICE, THE YIELD THAT
003010* PRICE SOLVES TO, AND WHETHER NEWTON'S METHOD CONVERGED.
003020*
003030 01  CURVE-TABLE.
003040     05  CURVE-ENTRY OCCURS 500 TIMES INDEXED BY CT-IDX.
003050         10  CT-PRICE          PIC 9(7)V9(4).
003060         10  CT-YTM-PCT        PIC S9(3)V9(4).
003070         10  CT-CONV-FLAG      PIC X.
003080             88  CT-CONVERGED       VALUE 'Y'.
003090         10  FILLER            PIC X(1).
003100
003110*
003120* STEP SIZE AND RUNNING PRICE FOR THE SWEEP LOOP THAT BUILDS
003130* CURVE-TABLE ONE PRICE INCREMENT AT A TIME.
003140*
003150 01  CURVE-SWEEP-WORK.
003160     05  CS-I                  PIC S9(4)  COMP VALUE ZERO.
003170     05  CS-STEP               PIC S9(7)V9(8) COMP-3 VALUE ZERO.
003180     05  CS-PRICE-I            PIC S9(7)V9(8) COMP-3 VALUE ZERO.
003190     05  FILLER                PIC X(1).
003200
003210*
003220* DERIVATIVE TABLE - FILTERED, DEDUPED, SORTED ASCENDING BY
003230* YIELD, THEN FINITE-DIFFERENCED.
003240*
003250 01  DERIV-TABLE-CONTROL.
003260     05  DT-COUNT              PIC S9(4)  COMP VALUE ZERO.
003270     05  FILLER                PIC X(1).
003280
003290*
003300* SURVIVING CURVE POINTS AFTER DUPLICATE PRICES ARE FILTERED
003310* OUT, HOLDING THE FINITE-DIFFERENCE RESULT FOR EACH ONE.
003320*
003330 01  DERIV-TABLE.
003340     05  DERIV-ENTRY OCCURS 500 TIMES INDEXED BY DT-IDX.
003350         10  DV-T-PRICE        PIC 9(7)V9(4).
003360         10  DV-T-YTM          PIC S9(3)V9(4).
003370         10  DV-T-DERIV        PIC S9(7)V9(4).
003380         10  FILLER            PIC X(1).
003390
003400*
003410* SUBSCRIPTS FOR THE FILTER/DEDUP PASS, THE SORT THAT FOLLOWS
003420* IT, AND THE THREE-POINT DIFFERENCE PASS AFTER THAT.
003430*
003440 01  DERIV-BUILD-WORK.
003450     05  DB-I                  PIC S9(4)  COMP VALUE ZERO.
003460     05  DB-K                  PIC S9(4)  COMP VALUE ZERO.
003470     05  DB-J                  PIC S9(4)  COMP VALUE ZERO.
003480     05  DB-FOUND-SW           PIC X      VALUE 'N'.
003490         88  DB-FOUND               VALUE 'Y'.
003500     05  DB-SWAPPED-SW         PIC X      VALUE 'N'.
003510         88  DB-SWAPPED             VALUE 'Y'.
003520     05  DB-HOLD-ENTRY         PIC X(30).
003530     05  FILLER                PIC X(1).
003540
003550*
003560* YIELD TARGET TABLE FOR THE PRICE-CHANGE PROFILE.
003570*
003580 01  YIELD-TARGET-CONTROL.
003590     05  YT-COUNT              PIC S9(3)  COMP VALUE ZERO.
003600     05  FILLER                PIC X(1).
003610
003620*
003630* WHOLE-PERCENT YIELD TARGETS FOR THE PRICE-CHANGE PROFILE -
003640* THE BOND'S OWN YTM PLUS UP TO 7 EXPANDED NEIGHBORS.
003650*
003660 01  YIELD-TARGET-TABLE.
003670     05  YT-TARGET OCCURS 8 TIMES PIC S9(3) COMP.
003680     05  FILLER                PIC X(1).
003690
003700*
003710* WORK CELLS FOR ROUNDING THE CURRENT YTM, EXPANDING THE
003720* TARGET LIST, CHECKING FOR DUPLICATES, AND SORTING IT.
003730*
003740 01  YIELD-TARGET-WORK.
003750     05  YW-LOWER              PIC S9(3)  COMP VALUE ZERO.
003760     05  YW-UPPER              PIC S9(3)  COMP VALUE ZERO.
003770     05  YW-ROUNDED-YTM        PIC S9(3)  COMP VALUE ZERO.
003780     05  YW-IS-INTEGER-SW      PIC X      VALUE 'N'.
003790         88  YW-IS-INTEGER          VALUE 'Y'.
003800     05  YW-FRACTIONAL         PIC S9(3)V9(4) VALUE ZERO.
003810     05  YW-CANDIDATE          PIC S9(3)  COMP VALUE ZERO.
003820     05  YW-DUP-K              PIC S9(3)  COMP VALUE ZERO.
003830     05  YW-DUP-FOUND-SW       PIC X      VALUE 'N'.
003840         88  YW-DUP-FOUND           VALUE 'Y'.
003850     05  YW-SAFETY             PIC S9(4)  COMP VALUE ZERO.
003860     05  YW-SORT-J             PIC S9(3)  COMP VALUE ZERO.
003870     05  YW-SORT-HOLD          PIC S9(3)  COMP VALUE ZERO.
003880     05  YW-SORT-SWAPPED-SW    PIC X      VALUE 'N'.
003890         88  YW-SORT-SWAPPED        VALUE 'Y'.
003900     05  FILLER                PIC X(1).
003910
003920*
003930* HOLDS THE PRICE AT THE CURRENT YTM AND AT ONE TARGET YIELD
003940* SO 2610-PRICE-ONE-TARGET CAN COMPUTE THE DOLLAR CHANGE.
003950*
003960 01  PROFILE-WORK.
003970     05  PF-CURRENT-PRICE      PIC S9(7)V9(8) COMP-3 VALUE ZERO.
003980     05  PF-TARGET-DECIMAL     PIC S9(3)V9(8) COMP-3 VALUE ZERO.
003990     05  PF-PRICE-AT-TARGET    PIC S9(9)V9(8) COMP-3 VALUE ZERO.
004000     05  PF-PRICE-CHG          PIC S9(7)V9(8) COMP-3 VALUE ZERO.
004010     05  PF-I                  PIC S9(3)  COMP VALUE ZERO.
004020     05  FILLER                PIC X(1).
004030
004040*
004050* PRICING WORK - BOND-PRICE-FROM-YTM AND ITS SHARED INPUTS.
004060* PW-PAR, PW-RATE, PW-FREQ AND PW-PERIODS ARE LOADED ONCE PER
004070* REQUEST BY 5000-COMPUTE-PERIODS AND HELD FOR THE REST OF THE
004080* COMPOSITE, THE CURVE SWEEP AND THE PRICE-CHANGE PROFILE.
004090*
004100 01  PRICING-WORK.
004110     05  PW-PAR                PIC S9(9)V99   COMP-3 VALUE ZERO.
004120     05  PW-RATE               PIC S9(3)V9(4) COMP-3 VALUE ZERO.
004130     05  PW-FREQ               PIC S9(3)  COMP VALUE ZERO.
004140     05  PW-PERIODS            PIC S9(5)  COMP VALUE ZERO.
004150     05  PW-YTM                PIC S9(3)V9(8) COMP-3 VALUE ZERO.
004160     05  PW-COUPON             PIC S9(9)V9(8) COMP-3 VALUE ZERO.
004170     05  PW-DISC-FACTOR        PIC S9(3)V9(8) COMP-3 VALUE ZERO.
004180     05  PW-DF-POWER           PIC S9(9)V9(8) COMP-3 VALUE ZERO.
004190     05  PW-COUPON-PV          PIC S9(9)V9(8) COMP-3 VALUE ZERO.
004200     05  PW-PAR-PV             PIC S9(9)V9(8) COMP-3 VALUE ZERO.
004210     05  PW-PRICE              PIC S9(9)V9(8) COMP-3 VALUE ZERO.
004220     05  PW-PRICE-FLAG         PIC X      VALUE 'N'.
004230         88  PW-PRICE-OK            VALUE 'Y'.
004240     05  PD-DATE-OK-SW         PIC X      VALUE 'Y'.
004250         88  PD-DATE-OK             VALUE 'Y'.
004260     05  FILLER                PIC X(1).
004270
004280*
004290* NEWTON ITERATION WORK - YTM SOLVE.
004300*
004310 01  NEWTON-WORK.
004320     05  NW-TARGET-PRICE       PIC S9(9)V9(8) COMP-3 VALUE ZERO.
004330     05  NW-Y                  PIC S9(3)V9(8) COMP-3 VALUE ZERO.
004340     05  NW-F-Y                PIC S9(9)V9(8) COMP-3 VALUE ZERO.
004350     05  NW-Y-PLUS-H           PIC S9(3)V9(8) COMP-3 VALUE ZERO.
004360     05  NW-F-Y-PLUS-H         PIC S9(9)V9(8) COMP-3 VALUE ZERO.
004370     05  NW-DERIV              PIC S9(9)V9(8) COMP-3 VALUE ZERO.
004380     05  NW-STEP               PIC S9(9)V9(8) COMP-3 VALUE ZERO.
004390     05  NW-ABS-STEP           PIC S9(9)V9(8) COMP-3 VALUE ZERO.
004400     05  NW-ITER               PIC S9(4)  COMP VALUE ZERO.
004410     05  NW-MAX-ITER           PIC S9(4)  COMP VALUE +150.
004420     05  NW-CONV-FLAG          PIC X      VALUE 'N'.
004430         88  NW-CONVERGED           VALUE 'Y'.
004440     05  FILLER                PIC X(1).
004450
004460*
004470* ACCRUED INTEREST WORK - DAY-COUNT STEPPING FROM ISSUE DATE.
004480*
004490 01  ACCRUED-WORK.
004500     05  AW-COUPON-INTERVAL    PIC S9(5)V9(8) COMP-3 VALUE ZERO.
004510     05  AW-YEARS-SINCE-ISSUE  PIC S9(5)V9(8) COMP-3 VALUE ZERO.
004520     05  AW-COUPONS-PAID       PIC S9(5)  COMP VALUE ZERO.
004530     05  AW-LAST-COUPON-DAYS   PIC S9(9)V9(8) COMP-3 VALUE ZERO.
004540     05  AW-DAYS-SINCE-LAST    PIC S9(9)V9(8) COMP-3 VALUE ZERO.
004550     05  AW-ACCRUED            PIC S9(9)V9(8) COMP-3 VALUE ZERO.
004560     05  AW-FLAG               PIC X      VALUE 'N'.
004570         88  AW-OK                  VALUE 'Y'.
004580     05  FILLER                PIC X(1).
004590
004600*
004610* MODIFIED DURATION WORK.
004620*
004630 01  DURATION-WORK.
004640     05  DU-R                  PIC S9(3)V9(8) COMP-3 VALUE ZERO.
004650     05  DU-T                  PIC S9(5)  COMP VALUE ZERO.
004660     05  DU-CASH-FLOW          PIC S9(9)V9(8) COMP-3 VALUE ZERO.
004670     05  DU-PV                 PIC S9(9)V9(8) COMP-3 VALUE ZERO.
004680     05  DU-MACAULAY           PIC S9(11)V9(8) COMP-3 VALUE ZERO.
004690     05  DU-TOTAL-PV           PIC S9(11)V9(8) COMP-3 VALUE ZERO.
004700     05  DU-MOD-DURATION       PIC S9(5)V9(8) COMP-3 VALUE ZERO.
004710     05  DU-FLAG               PIC X      VALUE 'N'.
004720         88  DU-OK                  VALUE 'Y'.
004730     05  FILLER                PIC X(1).
004740
004750*
004760* DATE WORK - EXACT CALENDAR DAY COUNTS VIA JULIAN DAY NUMBER.
004770* NO INTRINSIC DATE FUNCTIONS ARE USED ANYWHERE IN THIS DESK'S
004780* SHOP - THE ALGORITHM BELOW IS THE STANDARD GREGORIAN-CALENDAR
004790* JDN FORMULA, LEAP-YEAR AWARE.
004800*
004810 01  DATE-WORK.
004820     05  DW-JDN-1              PIC S9(9)  COMP VALUE ZERO.
004830     05  DW-JDN-2              PIC S9(9)  COMP VALUE ZERO.
004840     05  DW-DAY-DIFF           PIC S9(9)  COMP VALUE ZERO.
004850     05  DW-DAYS-DEC           PIC S9(9)V9(8) COMP-3 VALUE ZERO.
004860     05  DW-VALID-SW           PIC X      VALUE 'Y'.
004870         88  DW-DATE-VALID          VALUE 'Y'.
004880     05  FILLER                PIC X(1).
004890
004900*
004910* DATE-FIELD-IN HOLDS ONE DD/MM/YYYY DATE WHILE IT IS BEING
004920* SPLIT INTO ITS PARTS FOR THE JULIAN DAY ROUTINE.  THIS IS
004930* REDEFINES NUMBER ONE OF THE PROGRAM.
004940*
004950 01  DATE-FIELD-IN             PIC X(10).
004960 01  DATE-FIELD-PARSE REDEFINES DATE-FIELD-IN.
004970     05  DF-DD                 PIC 99.
004980     05  DF-SLASH-1            PIC X.
004990     05  DF-MM                 PIC 99.
005000     05  DF-SLASH-2            PIC X.
005010     05  DF-YYYY               PIC 9(4).
005020
005030 01  JDN-CALC-WORK.
005040     05  JC-YEAR               PIC S9(9)  COMP VALUE ZERO.
005050     05  JC-MONTH              PIC S9(9)  COMP VALUE ZERO.
005060     05  JC-DAY                PIC S9(9)  COMP VALUE ZERO.
005070     05  JC-A                  PIC S9(9)  COMP VALUE ZERO.
005080     05  JC-Y                  PIC S9(9)  COMP VALUE ZERO.
005090     05  JC-M                  PIC S9(9)  COMP VALUE ZERO.
005100     05  JC-JDN                PIC S9(9)  COMP VALUE ZERO.
005110     05  FILLER                PIC X(1).
005120
005130*
005140* MONTH NAME TABLE FOR THE OLD FREE-TEXT DATE FORM ("SEP 20,
005150* 2017") STILL SENT BY THE OVERSEAS FEED.  BUILT THE SAME WAY
005160* THE PARK CODE TABLE WAS BUILT FOR THE AMUSEMENT PARK JOB -
005170* FILLER VALUE ENTRIES REDEFINED AS AN OCCURS TABLE.  THIS IS
005180* REDEFINES NUMBER TWO.
005190*
005200 01  MONTH-NAME-LIST.
005210     05  FILLER  PIC X(6)  VALUE 'JAN01 '.
005220     05  FILLER  PIC X(6)  VALUE 'FEB02 '.
005230     05  FILLER  PIC X(6)  VALUE 'MAR03 '.
005240     05  FILLER  PIC X(6)  VALUE 'APR04 '.
005250     05  FILLER  PIC X(6)  VALUE 'MAY05 '.
005260     05  FILLER  PIC X(6)  VALUE 'JUN06 '.
005270     05  FILLER  PIC X(6)  VALUE 'JUL07 '.
005280     05  FILLER  PIC X(6)  VALUE 'AUG08 '.
005290     05  FILLER  PIC X(6)  VALUE 'SEP09 '.
005300     05  FILLER  PIC X(6)  VALUE 'OCT10 '.
005310     05  FILLER  PIC X(6)  VALUE 'NOV11 '.
005320     05  FILLER  PIC X(6)  VALUE 'DEC12 '.
005330 01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-LIST.
005340     05  MN-ENTRY OCCURS 12 TIMES INDEXED BY MN-IDX.
005350         10  MN-NAME           PIC X(3).
005360         10  MN-NUM            PIC X(2).
005370         10  FILLER            PIC X(1).
005380
005390*
005400* WORK AREA FOR ONE FREE-TEXT DATE BEING CONVERTED.  MC-MONTH-
005410* TEXT AND ITS SIBLINGS BELOW ARE FILLED BY UNSTRING, NOT BY A
005420* REDEFINES - THE DAY NUMBER IN THE FREE-TEXT FORM IS ONE OR TWO
005430* DIGITS, SO THE PIECES DO NOT SIT AT FIXED OFFSETS.
005440*
005450 01  MON-DATE-INPUT            PIC X(20).
005460 01  MON-CONVERT-WORK.
005470     05  MC-MONTH-TEXT         PIC X(3)   VALUE SPACES.
005480     05  MC-DAY-COMMA          PIC X(4)   VALUE SPACES.
005490     05  MC-YEAR-TEXT          PIC X(4)   VALUE SPACES.
005500     05  MC-DAY-TEXT           PIC X(2)   VALUE SPACES.
005510     05  MC-FOUND-SW           PIC X      VALUE 'N'.
005520         88  MC-FOUND               VALUE 'Y'.
005530     05  FILLER                PIC X(1).
005540
005550*
005560* REPORT LINES.
005570*
005580 01  REPORT-HEADING-1.
005590     05  FILLER                PIC X(40) VALUE SPACES.
005600     05  FILLER                PIC X(28) VALUE
005610             'BOND YIELD ANALYTICS REPORT'.
005620     05  FILLER                PIC X(56) VALUE SPACES.
005630     05  FILLER                PIC X(6)  VALUE 'PAGE: '.
005640     05  RH-PCTR               PIC Z9.
005650
005660 01  BOND-LABEL-LINE.
005670     05  FILLER                PIC X(1)  VALUE SPACES.
005680     05  FILLER                PIC X(6)  VALUE 'BOND: '.
005690     05  BL-BOND-NAME          PIC X(20).
005700     05  FILLER                PIC X(105) VALUE SPACES.
005710
005720 01  YTM-LABEL-LINE.
005730     05  FILLER                PIC X(1)  VALUE SPACES.
005740     05  FILLER                PIC X(5)  VALUE 'YTM: '.
005750     05  YL-YTM                PIC ZZZ9.9999.
005760     05  FILLER                PIC X(1)  VALUE '%'.
005770     05  FILLER                PIC X(112) VALUE SPACES.
005780
005790 01  ACCRUED-LABEL-LINE.
005800     05  FILLER                PIC X(1)  VALUE SPACES.
005810     05  FILLER                PIC X(18) VALUE
005820             'ACCRUED INTEREST: '.
005830     05  AL-ACCRUED            PIC -ZZZZZZ9.9999.
005840     05  FILLER                PIC X(97) VALUE SPACES.
005850
005860 01  DURATION-LABEL-LINE.
005870     05  FILLER                PIC X(1)  VALUE SPACES.
005880     05  FILLER                PIC X(19) VALUE
005890             'MODIFIED DURATION: '.
005900     05  DL-DURATION           PIC -ZZZ9.9999.
005910     05  FILLER                PIC X(6)  VALUE ' YEARS'.
005920     05  FILLER                PIC X(90) VALUE SPACES.
005930
005940 01  STATUS-LABEL-LINE.
005950     05  FILLER                PIC X(1)  VALUE SPACES.
005960     05  FILLER                PIC X(8)  VALUE 'STATUS: '.
005970     05  SL-STATUS             PIC XX.
005980     05  FILLER                PIC X(2)  VALUE SPACES.
005990     05  SL-STATUS-TEXT        PIC X(24) VALUE SPACES.
006000     05  FILLER                PIC X(95) VALUE SPACES.
006010
006020 01  BLANK-LINE                PIC X(132) VALUE SPACES.
006030
006040 01  TOTAL-LINE-1.
006050     05  FILLER                PIC X(1)  VALUE SPACES.
006060     05  FILLER                PIC X(24) VALUE
006070             'REQUESTS READ .........'.
006080     05  TL1-REQCTR            PIC ZZZZ9.
006090     05  FILLER                PIC X(102) VALUE SPACES.
006100
006110 01  TOTAL-LINE-2.
006120     05  FILLER                PIC X(1)  VALUE SPACES.
006130     05  FILLER                PIC X(24) VALUE
006140             'ANALYSES OK ............'.
006150     05  TL2-OKCTR             PIC ZZZZ9.
006160     05  FILLER                PIC X(102) VALUE SPACES.
006170
006180 01  TOTAL-LINE-3.
006190     05  FILLER                PIC X(1)  VALUE SPACES.
006200     05  FILLER                PIC X(24) VALUE
006210             'ANALYSES FAILED ........'.
006220     05  TL3-FAILCTR           PIC ZZZZ9.
006230     05  FILLER                PIC X(102) VALUE SPACES.
006240
006250 01  TOTAL-LINE-4.
006260     05  FILLER                PIC X(1)  VALUE SPACES.
006270     05  FILLER                PIC X(24) VALUE
006280             'CURVE POINTS WRITTEN ...'.
006290     05  TL4-CURVECTR          PIC ZZZZZZ9.
006300     05  FILLER                PIC X(99) VALUE SPACES.
006310
006320 PROCEDURE DIVISION.
006330
006340*
006350* MAINLINE - DRIVES THE WHOLE RUN.  LOAD THE BOOK, WORK THE
006360* REQUEST FILE ONE CARD AT A TIME, THEN PRINT THE TOTALS.
006370*
006380 0000-CBLANL06.
006390     PERFORM 1000-INIT.
006400     PERFORM 2000-MAINLINE
006410         UNTIL MORE-REQS = "NO".
006420     PERFORM 3000-CLOSING.
006430     STOP RUN.
006440
006450*
006460* INITIALIZATION - OPEN FILES, LOAD AND SORT THE BOND TABLE.
006470*
006480 1000-INIT.
006490     OPEN INPUT  BOND-MASTER-FILE.
006500     OPEN INPUT  REQUEST-FILE.
006510     OPEN OUTPUT RESULT-FILE.
006520     OPEN OUTPUT CURVE-FILE.
006530     OPEN OUTPUT DERIV-FILE.
006540     OPEN OUTPUT PROFILE-FILE.
006550     OPEN OUTPUT REPORT-FILE.
006560     PERFORM 1100-LOAD-BOND-TABLE.
006570     PERFORM 1200-SORT-BOND-TABLE.
006580     PERFORM 9900-HEADING.
006590     PERFORM 9010-READ-REQUEST.
006600
006610*
006620* READ THE BOND MASTER TO END OF FILE (OR TO 500 ENTRIES,
006630* WHICHEVER COMES FIRST - SEE BT-MAX-BONDS).
006640*
006650 1100-LOAD-BOND-TABLE.
006660     PERFORM 9000-READ-BOND.
006670     PERFORM 1110-ADD-BOND-ENTRY
006680         UNTIL MORE-BONDS = "NO" OR BT-COUNT = BT-MAX-BONDS.
006690
006700*
006710* ONE BOND MASTER ROW INTO THE TABLE.  THE FREQUENCY CHECK
006720* WAS ADDED 09/12/04 AFTER BAD FEED DATA SLIPPED A BLANK
006730* FREQUENCY PAST THE DESK.
006740*
006750 1110-ADD-BOND-ENTRY.
006760     IF NOT BF-FREQ-VALID
006770         DISPLAY 'CBLANL06 - BAD COUPON FREQUENCY ON BOND '
006780             BM-BOND-NAME ' - DEFAULTED TO SEMI-ANNUAL'
006790         MOVE 02 TO BM-COUPON-FREQ
006800     END-IF.
006810     ADD 1 TO BT-COUNT.
006820     MOVE BM-BOND-NAME       TO BT-BOND-NAME (BT-COUNT).
006830     MOVE BM-PAR-VALUE       TO BT-PAR-VALUE (BT-COUNT).
006840     MOVE BM-COUPON-RATE     TO BT-COUPON-RATE (BT-COUNT).
006850     MOVE BM-COUPON-FREQ     TO BT-COUPON-FREQ (BT-COUNT).
006860     MOVE BM-ISSUE-DATE      TO BT-ISSUE-DATE (BT-COUNT).
006870     MOVE BM-MATURITY-DATE   TO BT-MATURITY-DATE (BT-COUNT).
006880     PERFORM 9000-READ-BOND.
006890
006900*
006910* BUBBLE SORT OF THE BOND TABLE ASCENDING BY NAME SO SEARCH
006920* ALL CAN BINARY SEARCH IT (SEE 2100-LOOKUP-BOND).
006930*
006940 1200-SORT-BOND-TABLE.
006950     MOVE 'Y' TO BS-SWAPPED-SW.
006960     PERFORM 1210-BUBBLE-PASS
006970         UNTIL NOT BS-SWAPPED.
006980
006990*
007000* ONE PASS OF THE BUBBLE SORT.
007010*
007020 1210-BUBBLE-PASS.
007030     MOVE 'N' TO BS-SWAPPED-SW.
007040     PERFORM 1220-COMPARE-SWAP
007050         VARYING BS-J FROM 1 BY 1
007060         UNTIL BS-J > BT-COUNT - 1.
007070
007080*
007090* COMPARE TWO ADJACENT TABLE ENTRIES BY NAME AND SWAP IF
007100* OUT OF ORDER.
007110*
007120 1220-COMPARE-SWAP.
007130     IF BOND-TABLE-ENTRY (BS-J) > BOND-TABLE-ENTRY (BS-J + 1)
007140         MOVE BOND-TABLE-ENTRY (BS-J)     TO BS-HOLD-ENTRY
007150         MOVE BOND-TABLE-ENTRY (BS-J + 1) TO
007160                 BOND-TABLE-ENTRY (BS-J)
007170         MOVE BS-HOLD-ENTRY TO BOND-TABLE-ENTRY (BS-J + 1)
007180         MOVE 'Y' TO BS-SWAPPED-SW
007190     END-IF.
007200
007210*
007220* ONE REQUEST PER PASS - LOOK UP THE BOND, RUN THE ANALYTICS
007230* COMPOSITE OR FLAG BOND NOT FOUND, READ THE NEXT REQUEST.
007240*
007250 2000-MAINLINE.
007260     ADD 1 TO C-REQCTR.
007270     PERFORM 2100-LOOKUP-BOND.
007280     IF LK-FOUND
007290         PERFORM 2200-ANALYZE-REQUEST THRU 2200-EXIT
007300     ELSE
007310         PERFORM 2950-BOND-NOT-FOUND
007320     END-IF.
007330     PERFORM 9010-READ-REQUEST.
007340
007350*
007360* BINARY SEARCH THE SORTED BOND TABLE BY NAME.  BT-FOUND-SW
007370* IS SET FOR THE CALLER - SEE 2000-MAINLINE.
007380*
007390 2100-LOOKUP-BOND.
007400     MOVE RQ-BOND-NAME TO LK-SEARCH-NAME.
007410     MOVE 'N' TO LK-FOUND-SW.
007420     SET BT-IDX TO 1.
007430     SEARCH ALL BOND-TABLE-ENTRY
007440         AT END
007450             MOVE 'N' TO LK-FOUND-SW
007460         WHEN BT-BOND-NAME (BT-IDX) = LK-SEARCH-NAME
007470             MOVE 'Y' TO LK-FOUND-SW
007480             SET BT-SAVE-IDX TO BT-IDX.
007490
007500*
007510* THE ANALYTICS COMPOSITE - PERIODS, ACCRUED INTEREST, DIRTY
007520* PRICE, YTM, MODIFIED DURATION - THEN THE CURVE, DERIVATIVE
007530* AND PRICE-CHANGE PROFILE IF THE COMPOSITE SUCCEEDED.  BAD
007540* INTERMEDIATE RESULTS DROP STRAIGHT THROUGH TO 2200-EXIT WITH
007550* THE APPROPRIATE STATUS CODE, THE SAME GO TO ...-EXIT STYLE
007560* USED IN 2100-VALIDATION OF CASE PROBLEM #5.
007570*
007580 2200-ANALYZE-REQUEST.
007590     PERFORM 5000-COMPUTE-PERIODS THRU 5000-EXIT.
007600     IF NOT PD-DATE-OK
007610         MOVE 'DT' TO RS-STATUS
007620         GO TO 2290-ANALYZE-FAILED
007630     END-IF.
007640     IF PW-PERIODS NOT > 0
007650         MOVE 'PE' TO RS-STATUS
007660         GO TO 2290-ANALYZE-FAILED
007670     END-IF.
007680     PERFORM 5100-COMPUTE-ACCRUED-INT.
007690     IF NOT AW-OK
007700         MOVE 'DT' TO RS-STATUS
007710         GO TO 2290-ANALYZE-FAILED
007720     END-IF.
007730     COMPUTE RS-DIRTY-PRICE ROUNDED =
007740             RQ-CLEAN-PRICE + AW-ACCRUED.
007750     MOVE RS-DIRTY-PRICE TO NW-TARGET-PRICE.
007760     PERFORM 4100-SOLVE-YTM.
007770     IF NOT NW-CONVERGED
007780         MOVE 'NC' TO RS-STATUS
007790         GO TO 2290-ANALYZE-FAILED
007800     END-IF.
007810     COMPUTE RS-YTM-PCT ROUNDED = NW-Y * 100.
007820     PERFORM 5200-COMPUTE-DURATION THRU 5200-EXIT.
007830     IF NOT DU-OK
007840         MOVE 'NC' TO RS-STATUS
007850         GO TO 2290-ANALYZE-FAILED
007860     END-IF.
007870     MOVE 'OK'         TO RS-STATUS.
007880     MOVE PW-PERIODS   TO RS-PERIODS.
007890     COMPUTE RS-ACCRUED-INT   ROUNDED = AW-ACCRUED.
007900     COMPUTE RS-MOD-DURATION  ROUNDED = DU-MOD-DURATION.
007910     PERFORM 2900-WRITE-RESULT.
007920     ADD 1 TO C-OKCTR.
007930     IF RQ-MIN-PRICE < RQ-MAX-PRICE
007940             AND RQ-MIN-PRICE NOT = ZERO
007950             AND RQ-MAX-PRICE NOT = ZERO
007960         PERFORM 2300-CURVE-SWEEP
007970         PERFORM 2400-BUILD-DERIVATIVE
007980     END-IF.
007990     PERFORM 2500-YIELD-TARGETS.
008000     PERFORM 2600-PRICE-CHANGE-PROFILE THRU 2600-EXIT.
008010     GO TO 2200-EXIT.
008020
008030*
008040* COMMON EXIT FOR ANY ANALYTICS FAILURE - STATUS WAS ALREADY
008050* MOVED TO RS-STATUS BY THE CALLER.
008060*
008070 2290-ANALYZE-FAILED.
008080     PERFORM 2960-ANALYSIS-FAILED.
008090
008100*
008110* FALL-THROUGH FOR 2200-ANALYZE-REQUEST.
008120*
008130 2200-EXIT.
008140     EXIT.
008150
008160*
008170* WRITE THE RESULT RECORD AND THE PER-REQUEST REPORT BLOCK
008180* FOR A SUCCESSFUL ANALYSIS.
008190*
008200 2900-WRITE-RESULT.
008210     MOVE RQ-BOND-NAME TO RS-BOND-NAME.
008220     WRITE RS-RESULT-REC.
008230     MOVE RQ-BOND-NAME TO BL-BOND-NAME.
008240     WRITE RP-PRINT-LINE FROM BOND-LABEL-LINE
008250         AFTER ADVANCING 2 LINES
008260         AT EOP
008270             PERFORM 9900-HEADING
008280     END-WRITE.
008290     MOVE RS-YTM-PCT TO YL-YTM.
008300     WRITE RP-PRINT-LINE FROM YTM-LABEL-LINE
008310         AFTER ADVANCING 1 LINE.
008320     MOVE RS-ACCRUED-INT TO AL-ACCRUED.
008330     WRITE RP-PRINT-LINE FROM ACCRUED-LABEL-LINE
008340         AFTER ADVANCING 1 LINE.
008350     MOVE RS-MOD-DURATION TO DL-DURATION.
008360     WRITE RP-PRINT-LINE FROM DURATION-LABEL-LINE
008370         AFTER ADVANCING 1 LINE.
008380     WRITE RP-PRINT-LINE FROM BLANK-LINE
008390         AFTER ADVANCING 1 LINE.
008400
008410*
008420* BOND ON THE REQUEST NOT FOUND IN THE BOND MASTER TABLE.
008430*
008440 2950-BOND-NOT-FOUND.
008450     ADD 1 TO C-FAILCTR.
008460     MOVE 'NB' TO RS-STATUS.
008470     PERFORM 2965-WRITE-FAILED-RESULT.
008480
008490*
008500* ANY OTHER ANALYSIS FAILURE (BAD PERIODS, BAD DATE, NO
008510* CONVERGENCE) - RS-STATUS IS ALREADY SET BY THE CALLER.
008520*
008530 2960-ANALYSIS-FAILED.
008540     ADD 1 TO C-FAILCTR.
008550     PERFORM 2965-WRITE-FAILED-RESULT.
008560
008570*
008580* COMMON ROUTINE FOR ANY FAILED ANALYSIS - ZERO FIELDS, WRITE
008590* THE RESULT RECORD, AND PRINT THE STATUS LINE.
008600*
008610 2965-WRITE-FAILED-RESULT.
008620     MOVE RQ-BOND-NAME TO RS-BOND-NAME.
008630     MOVE ZERO TO RS-PERIODS RS-ACCRUED-INT RS-DIRTY-PRICE
008640             RS-YTM-PCT RS-MOD-DURATION.
008650     WRITE RS-RESULT-REC.
008660     MOVE RQ-BOND-NAME TO BL-BOND-NAME.
008670     WRITE RP-PRINT-LINE FROM BOND-LABEL-LINE
008680         AFTER ADVANCING 2 LINES
008690         AT EOP
008700             PERFORM 9900-HEADING
008710     END-WRITE.
008720     MOVE RS-STATUS TO SL-STATUS.
008730     EVALUATE RS-STATUS
008740         WHEN 'NB'
008750             MOVE 'BOND NOT ON MASTER FILE' TO SL-STATUS-TEXT
008760         WHEN 'PE'
008770             MOVE 'PERIODS NOT POSITIVE'     TO SL-STATUS-TEXT
008780         WHEN 'DT'
008790             MOVE 'BAD OR MISSING DATE'      TO SL-STATUS-TEXT
008800         WHEN 'NC'
008810             MOVE 'YIELD DID NOT CONVERGE'   TO SL-STATUS-TEXT
008820         WHEN OTHER
008830             MOVE SPACES                     TO SL-STATUS-TEXT
008840     END-EVALUATE.
008850     WRITE RP-PRINT-LINE FROM STATUS-LABEL-LINE
008860         AFTER ADVANCING 1 LINE.
008870     WRITE RP-PRINT-LINE FROM BLANK-LINE
008880         AFTER ADVANCING 1 LINE.
008890
008900*
008910* CONVEXITY SWEEP - EVENLY SPACED PRICES ACROSS THE REQUESTED
008920* RANGE, ONE SOLVED YIELD PER PRICE.  ADDED 04/02/86.
008930*
008940 2300-CURVE-SWEEP.
008950     MOVE ZERO TO CT-COUNT.
008960     IF RQ-NUM-POINTS = ZERO
008970         MOVE 100 TO RQ-NUM-POINTS
008980     END-IF.
008990     COMPUTE CS-STEP =
009000             (RQ-MAX-PRICE - RQ-MIN-PRICE) / (RQ-NUM-POINTS - 1).
009010     PERFORM 2310-SWEEP-POINT
009020         VARYING CS-I FROM 0 BY 1
009030         UNTIL CS-I > RQ-NUM-POINTS - 1
009040            OR CT-COUNT = CT-MAX-POINTS.
009050
009060*
009070* ONE PRICE POINT OF THE CONVEXITY SWEEP - SOLVE YTM AT THAT
009080* PRICE AND WRITE THE CURVE RECORD.
009090*
009100 2310-SWEEP-POINT.
009110     COMPUTE CS-PRICE-I = RQ-MIN-PRICE + (CS-I * CS-STEP).
009120     ADD 1 TO CT-COUNT.
009130     MOVE CS-PRICE-I TO CT-PRICE (CT-COUNT).
009140     MOVE CS-PRICE-I TO NW-TARGET-PRICE.
009150     PERFORM 4100-SOLVE-YTM.
009160     IF NW-CONVERGED
009170         COMPUTE CT-YTM-PCT (CT-COUNT) ROUNDED = NW-Y * 100
009180         MOVE 'Y' TO CT-CONV-FLAG (CT-COUNT)
009190     ELSE
009200         MOVE ZERO TO CT-YTM-PCT (CT-COUNT)
009210         MOVE 'N' TO CT-CONV-FLAG (CT-COUNT)
009220     END-IF.
009230     MOVE RQ-BOND-NAME          TO CV-BOND-NAME.
009240     MOVE CS-PRICE-I            TO CV-PRICE.
009250     MOVE CT-YTM-PCT (CT-COUNT) TO CV-YTM-PCT.
009260     MOVE CT-CONV-FLAG (CT-COUNT) TO CV-CONV-FLAG.
009270     WRITE CV-CURVE-REC.
009280     ADD 1 TO C-CURVECTR.
009290
009300*
009310* DERIVATIVE OF THE CONVEXITY CURVE - FILTER NON-CONVERGED
009320* POINTS, DROP DUPLICATE YIELDS (KEEP THE FIRST, PER THE
009330* 07/07/01 CORRECTION), SORT ASCENDING BY YIELD, THEN FINITE
009340* DIFFERENCE.
009350*
009360 2400-BUILD-DERIVATIVE.
009370     MOVE ZERO TO DT-COUNT.
009380     PERFORM 2410-FILTER-POINT
009390         VARYING DB-I FROM 1 BY 1
009400         UNTIL DB-I > CT-COUNT.
009410     PERFORM 2440-SORT-DERIV-TABLE.
009420     PERFORM 2450-COMPUTE-DIFFS.
009430     PERFORM 2460-WRITE-DERIV-RECORDS
009440         VARYING DB-I FROM 1 BY 1
009450         UNTIL DB-I > DT-COUNT.
009460
009470*
009480* KEEP THE CURVE POINT ONLY IF ITS YIELD CONVERGED AND IS NOT
009490* ALREADY IN THE DERIVATIVE TABLE.
009500*
009510 2410-FILTER-POINT.
009520     IF CT-CONVERGED (DB-I)
009530         MOVE 'N' TO DB-FOUND-SW
009540         PERFORM 2415-CHECK-DUP
009550             VARYING DB-K FROM 1 BY 1
009560             UNTIL DB-K > DT-COUNT OR DB-FOUND
009570         IF NOT DB-FOUND
009580             ADD 1 TO DT-COUNT
009590             MOVE CT-PRICE (DB-I)   TO DV-T-PRICE (DT-COUNT)
009600             MOVE CT-YTM-PCT (DB-I) TO DV-T-YTM (DT-COUNT)
009610         END-IF
009620     END-IF.
009630
009640*
009650* SET DB-DUP-SW IF THIS YIELD IS ALREADY ON THE TABLE.
009660*
009670 2415-CHECK-DUP.
009680     IF DV-T-YTM (DB-K) = CT-YTM-PCT (DB-I)
009690         MOVE 'Y' TO DB-FOUND-SW
009700     END-IF.
009710
009720*
009730* SORT THE FILTERED CURVE POINTS ASCENDING BY YIELD BEFORE
009740* THE FINITE DIFFERENCE PASS.
009750*
009760 2440-SORT-DERIV-TABLE.
009770     MOVE 'Y' TO DB-SWAPPED-SW.
009780     PERFORM 2441-DERIV-BUBBLE-PASS
009790         UNTIL NOT DB-SWAPPED.
009800
009810*
009820* ONE PASS OF THE DERIVATIVE TABLE BUBBLE SORT.
009830*
009840 2441-DERIV-BUBBLE-PASS.
009850     MOVE 'N' TO DB-SWAPPED-SW.
009860     PERFORM 2442-DERIV-COMPARE-SWAP
009870         VARYING DB-J FROM 1 BY 1
009880         UNTIL DB-J > DT-COUNT - 1.
009890
009900*
009910* COMPARE TWO ADJACENT DERIVATIVE ENTRIES BY YIELD AND SWAP
009920* IF OUT OF ORDER.
009930*
009940 2442-DERIV-COMPARE-SWAP.
009950     IF DV-T-YTM (DB-J) > DV-T-YTM (DB-J + 1)
009960         MOVE DERIV-ENTRY (DB-J)     TO DB-HOLD-ENTRY
009970         MOVE DERIV-ENTRY (DB-J + 1) TO DERIV-ENTRY (DB-J)
009980         MOVE DB-HOLD-ENTRY TO DERIV-ENTRY (DB-J + 1)
009990         MOVE 'Y' TO DB-SWAPPED-SW
010000     END-IF.
010010
010020*
010030* WALK THE SORTED TABLE COMPUTING ONE FINITE DIFFERENCE PER
010040* ENTRY - FORWARD AT THE FIRST POINT, BACKWARD AT THE LAST,
010050* CENTRAL IN BETWEEN.
010060*
010070 2450-COMPUTE-DIFFS.
010080     PERFORM 2451-DIFF-POINT
010090         VARYING DB-I FROM 1 BY 1
010100         UNTIL DB-I > DT-COUNT.
010110
010120*
010130* ONE FINITE DIFFERENCE CALCULATION - SEE THE BANNER ABOVE
010140* 2450-COMPUTE-DIFFS FOR THE THREE CASES.
010150*
010160 2451-DIFF-POINT.
010170     IF DT-COUNT = 1
010180         MOVE ZERO TO DV-T-DERIV (DB-I)
010190     ELSE
010200         IF DB-I = 1
010210             COMPUTE DV-T-DERIV (DB-I) ROUNDED =
010220                 (DV-T-PRICE (2) - DV-T-PRICE (1)) /
010230                 (DV-T-YTM (2) - DV-T-YTM (1))
010240         ELSE
010250             IF DB-I = DT-COUNT
010260                 COMPUTE DV-T-DERIV (DB-I) ROUNDED =
010270                    (DV-T-PRICE (DT-COUNT) -
010280                     DV-T-PRICE (DT-COUNT - 1)) /
010290                    (DV-T-YTM (DT-COUNT) -
010300                     DV-T-YTM (DT-COUNT - 1))
010310             ELSE
010320                 COMPUTE DV-T-DERIV (DB-I) ROUNDED =
010330                    (DV-T-PRICE (DB-I + 1) -
010340                     DV-T-PRICE (DB-I - 1)) /
010350                    (DV-T-YTM (DB-I + 1) -
010360                     DV-T-YTM (DB-I - 1))
010370             END-IF
010380         END-IF
010390     END-IF.
010400
010410*
010420* WRITE ONE DERIVATIVE POINT RECORD PER RETAINED YIELD.
010430*
010440 2460-WRITE-DERIV-RECORDS.
010450     MOVE RQ-BOND-NAME       TO DV-BOND-NAME.
010460     MOVE DV-T-YTM (DB-I)    TO DV-YTM-PCT.
010470     MOVE DV-T-DERIV (DB-I)  TO DV-PRICE-DERIV.
010480     WRITE DV-DERIV-REC.
010490
010500*
010510* YIELD TARGETS FOR THE PRICE-CHANGE PROFILE - UP TO 8 WHOLE
010520* PERCENT YIELDS, ALWAYS INCLUDING ZERO, EXPANDING OUTWARD
010530* FROM FLOOR(YTM) DOWN AND CEIL(YTM) UP, SKIPPING NEGATIVES
010540* AND SKIPPING THE WHOLE PERCENT EQUAL TO YTM WHEN YTM IS
010550* ITSELF A WHOLE PERCENT.  ADDED 06/10/87, FIXED 01/05/88.
010560*
010570 2500-YIELD-TARGETS.
010580     MOVE ZERO TO YT-COUNT.
010590     MOVE ZERO TO YW-CANDIDATE.
010600     PERFORM 2510-ADD-TARGET-IF-NEW.
010610     COMPUTE YW-LOWER = RS-YTM-PCT.
010620     COMPUTE YW-FRACTIONAL = RS-YTM-PCT - YW-LOWER.
010630     IF YW-FRACTIONAL = ZERO
010640         MOVE YW-LOWER TO YW-UPPER
010650         MOVE 'Y' TO YW-IS-INTEGER-SW
010660     ELSE
010670         COMPUTE YW-UPPER = YW-LOWER + 1
010680         MOVE 'N' TO YW-IS-INTEGER-SW
010690     END-IF.
010700     COMPUTE YW-ROUNDED-YTM ROUNDED = RS-YTM-PCT.
010710     MOVE ZERO TO YW-SAFETY.
010720     PERFORM 2520-EXPAND-TARGETS
010730         UNTIL YT-COUNT >= 8 OR YW-SAFETY > 20.
010740     PERFORM 2530-SORT-TARGETS.
010750
010760*
010770* ADD ONE WHOLE PERCENT YIELD TO THE TARGET TABLE IF IT IS
010780* NOT ALREADY THERE AND THE TABLE HAS ROOM (MAX 8, SEE
010790* YT-MAX-TARGETS).
010800*
010810 2510-ADD-TARGET-IF-NEW.
010820     MOVE 'N' TO YW-DUP-FOUND-SW.
010830     PERFORM 2511-CHECK-TARGET-DUP
010840         VARYING YW-DUP-K FROM 1 BY 1
010850         UNTIL YW-DUP-K > YT-COUNT OR YW-DUP-FOUND.
010860     IF NOT YW-DUP-FOUND AND YT-COUNT < 8
010870         ADD 1 TO YT-COUNT
010880         MOVE YW-CANDIDATE TO YT-TARGET (YT-COUNT)
010890     END-IF.
010900
010910*
010920* SET YT-DUP-SW IF THE CANDIDATE TARGET IS ALREADY ON FILE.
010930*
010940 2511-CHECK-TARGET-DUP.
010950     IF YT-TARGET (YW-DUP-K) = YW-CANDIDATE
010960         MOVE 'Y' TO YW-DUP-FOUND-SW
010970     END-IF.
010980
010990*
011000* WALK OUTWARD FROM THE SOLVED YIELD, ONE WHOLE PERCENT AT A
011010* TIME, UNTIL THE TARGET TABLE IS FULL.
011020*
011030 2520-EXPAND-TARGETS.
011040     ADD 1 TO YW-SAFETY.
011050     IF YW-LOWER >= ZERO
011060         IF YW-IS-INTEGER-SW = 'N'
011070                 OR YW-LOWER NOT = YW-ROUNDED-YTM
011080             MOVE YW-LOWER TO YW-CANDIDATE
011090             PERFORM 2510-ADD-TARGET-IF-NEW
011100         END-IF
011110     END-IF.
011120     IF YT-COUNT < 8
011130         IF YW-UPPER >= ZERO
011140             IF YW-IS-INTEGER-SW = 'N'
011150                     OR YW-UPPER NOT = YW-ROUNDED-YTM
011160                 MOVE YW-UPPER TO YW-CANDIDATE
011170                 PERFORM 2510-ADD-TARGET-IF-NEW
011180             END-IF
011190         END-IF
011200     END-IF.
011210     SUBTRACT 1 FROM YW-LOWER.
011220     ADD 1 TO YW-UPPER.
011230
011240*
011250* SORT THE YIELD TARGET TABLE ASCENDING BEFORE PRICING EACH
011260* ONE (2600-PRICE-CHANGE-PROFILE READS THE TABLE IN ORDER).
011270*
011280 2530-SORT-TARGETS.
011290     MOVE 'Y' TO YW-SORT-SWAPPED-SW.
011300     PERFORM 2531-SORT-PASS
011310         UNTIL NOT YW-SORT-SWAPPED.
011320
011330*
011340* ONE PASS OF THE YIELD TARGET TABLE BUBBLE SORT.
011350*
011360 2531-SORT-PASS.
011370     MOVE 'N' TO YW-SORT-SWAPPED-SW.
011380     PERFORM 2532-SORT-COMPARE-SWAP
011390         VARYING YW-SORT-J FROM 1 BY 1
011400         UNTIL YW-SORT-J > YT-COUNT - 1.
011410
011420*
011430* COMPARE TWO ADJACENT YIELD TARGETS AND SWAP IF OUT OF
011440* ORDER.
011450*
011460 2532-SORT-COMPARE-SWAP.
011470     IF YT-TARGET (YW-SORT-J) > YT-TARGET (YW-SORT-J + 1)
011480         MOVE YT-TARGET (YW-SORT-J)     TO YW-SORT-HOLD
011490         MOVE YT-TARGET (YW-SORT-J + 1) TO
011500                 YT-TARGET (YW-SORT-J)
011510         MOVE YW-SORT-HOLD TO YT-TARGET (YW-SORT-J + 1)
011520         MOVE 'Y' TO YW-SORT-SWAPPED-SW
011530     END-IF.
011540
011550*
011560* PRICE-CHANGE PROFILE - PRICE THE BOND AT EACH YIELD TARGET
011570* AND EXPRESS THE MOVE AS A PERCENT OF THE REQUEST'S CLEAN
011580* PRICE.  A ZERO OR MISSING CLEAN PRICE PRODUCES NO PROFILE
011590* RECORDS AT ALL.
011600*
011610 2600-PRICE-CHANGE-PROFILE.
011620     MOVE RQ-CLEAN-PRICE TO PF-CURRENT-PRICE.
011630     IF PF-CURRENT-PRICE = ZERO
011640         GO TO 2600-EXIT
011650     END-IF.
011660     PERFORM 2610-PRICE-ONE-TARGET
011670         VARYING PF-I FROM 1 BY 1
011680         UNTIL PF-I > YT-COUNT.
011690
011700*
011710* FALL-THROUGH FOR 2600-PRICE-CHANGE-PROFILE.
011720*
011730 2600-EXIT.
011740     EXIT.
011750
011760*
011770* PRICE THE BOND AT ONE TARGET YIELD AND WRITE THE PERCENT
011780* PRICE CHANGE AGAINST THE CURRENT DIRTY PRICE.
011790*
011800 2610-PRICE-ONE-TARGET.
011810     COMPUTE PF-TARGET-DECIMAL = YT-TARGET (PF-I) / 100.
011820     MOVE PF-TARGET-DECIMAL TO PW-YTM.
011830     PERFORM 4000-PRICE-BOND THRU 4000-EXIT.
011840     IF PW-PRICE-OK
011850         MOVE PW-PRICE TO PF-PRICE-AT-TARGET
011860         COMPUTE PF-PRICE-CHG ROUNDED =
011870             ((PF-PRICE-AT-TARGET - PF-CURRENT-PRICE) /
011880              PF-CURRENT-PRICE) * 100
011890         MOVE RQ-BOND-NAME     TO PF-BOND-NAME
011900         MOVE YT-TARGET (PF-I) TO PF-TARGET-YTM
011910         MOVE PF-PRICE-CHG     TO PF-PRICE-CHG-PCT
011920         WRITE PF-PROFILE-REC
011930     END-IF.
011940
011950*
011960* END OF JOB - CONTROL TOTALS, CLOSE FILES.
011970*
011980 3000-CLOSING.
011990     PERFORM 3100-CONTROL-TOTALS.
012000     CLOSE BOND-MASTER-FILE.
012010     CLOSE REQUEST-FILE.
012020     CLOSE RESULT-FILE.
012030     CLOSE CURVE-FILE.
012040     CLOSE DERIV-FILE.
012050     CLOSE PROFILE-FILE.
012060     CLOSE REPORT-FILE.
012070
012080*
012090* CURVE POINTS WRITTEN PICKED UP PER THE 03/11/97 CHANGE.
012100*
012110 3100-CONTROL-TOTALS.
012120     MOVE C-REQCTR    TO TL1-REQCTR.
012130     WRITE RP-PRINT-LINE FROM TOTAL-LINE-1
012140         AFTER ADVANCING 3 LINES.
012150     MOVE C-OKCTR     TO TL2-OKCTR.
012160     WRITE RP-PRINT-LINE FROM TOTAL-LINE-2
012170         AFTER ADVANCING 1 LINE.
012180     MOVE C-FAILCTR   TO TL3-FAILCTR.
012190     WRITE RP-PRINT-LINE FROM TOTAL-LINE-3
012200         AFTER ADVANCING 1 LINE.
012210     MOVE C-CURVECTR  TO TL4-CURVECTR.
012220     WRITE RP-PRINT-LINE FROM TOTAL-LINE-4
012230         AFTER ADVANCING 1 LINE.
012240
012250*
012260* BOND PRICE FROM YTM (PW-YTM AS A DECIMAL FRACTION, E.G.
012270* 0.05).  USES PW-PAR, PW-RATE, PW-FREQ, PW-PERIODS ALREADY
012280* LOADED FOR THE CURRENT REQUEST BY 5000-COMPUTE-PERIODS.
012290* THE MAIN FORMULA DIVIDES BY YTM/FREQ, WHICH IS UNDEFINED AT
012300* A ZERO YIELD - THAT CASE IS PRICED SEPARATELY BELOW AS THE
012310* LIMIT OF THE FORMULA (COUPON TIMES PERIODS PLUS PAR), NOT
012320* FLAGGED MISSING, SO THE PROFILE'S GUARANTEED 0% TARGET STILL
012330* PRICES.  CORRECTED 06/02/06 - THE 0% ROW WAS SILENTLY
012340* MISSING FROM EVERY PRICE-CHANGE PROFILE.
012350*
012360 4000-PRICE-BOND.
012370     MOVE 'N' TO PW-PRICE-FLAG.
012380     IF PW-PERIODS NOT > 0 OR PW-FREQ = ZERO
012390         GO TO 4000-EXIT
012400     END-IF.
012410     COMPUTE PW-COUPON =
012420             (PW-RATE / 100) * PW-PAR / PW-FREQ.
012430     IF PW-YTM = ZERO
012440         COMPUTE PW-PRICE = (PW-COUPON * PW-PERIODS) + PW-PAR
012450         MOVE 'Y' TO PW-PRICE-FLAG
012460         GO TO 4000-EXIT
012470     END-IF.
012480     COMPUTE PW-DISC-FACTOR =
012490             1 / (1 + (PW-YTM / PW-FREQ)).
012500     COMPUTE PW-DF-POWER = PW-DISC-FACTOR ** PW-PERIODS.
012510     COMPUTE PW-COUPON-PV =
012520             PW-COUPON * (1 - PW-DF-POWER) / (PW-YTM / PW-FREQ).
012530     COMPUTE PW-PAR-PV = PW-PAR * PW-DF-POWER.
012540     COMPUTE PW-PRICE = PW-COUPON-PV + PW-PAR-PV.
012550     MOVE 'Y' TO PW-PRICE-FLAG.
012560
012570*
012580* FALL-THROUGH FOR 4000-PRICE-BOND.
012590*
012600 4000-EXIT.
012610     EXIT.
012620
012630*
012640* YTM SOLVE BY NEWTON'S METHOD - FORWARD DIFFERENCE DERIVATIVE,
012650* STARTING GUESS 5 PERCENT, PER THE PRICING RULE.  05/03/94
012660* CHANGE MADE A ZERO DERIVATIVE ABORT CLEANLY INSTEAD OF
012670* LOOPING TO THE ITERATION LIMIT.
012680*
012690 4100-SOLVE-YTM.
012700     MOVE .05 TO NW-Y.
012710     MOVE 'N' TO NW-CONV-FLAG.
012720     MOVE ZERO TO NW-ITER.
012730     PERFORM 4110-NEWTON-STEP THRU 4110-EXIT
012740         UNTIL NW-CONVERGED OR NW-ITER > NW-MAX-ITER.
012750
012760*
012770* ONE STEP OF NEWTON'S METHOD - FORWARD DIFFERENCE DERIVATIVE,
012780* H = .00001, PER THE DESK'S PRICING MANUAL.
012790*
012800 4110-NEWTON-STEP.
012810     ADD 1 TO NW-ITER.
012820     MOVE NW-Y TO PW-YTM.
012830     PERFORM 4000-PRICE-BOND THRU 4000-EXIT.
012840     IF NOT PW-PRICE-OK
012850         MOVE NW-MAX-ITER TO NW-ITER
012860         GO TO 4110-EXIT
012870     END-IF.
012880     COMPUTE NW-F-Y = PW-PRICE - NW-TARGET-PRICE.
012890     COMPUTE NW-Y-PLUS-H = NW-Y + .00001.
012900     MOVE NW-Y-PLUS-H TO PW-YTM.
012910     PERFORM 4000-PRICE-BOND THRU 4000-EXIT.
012920     IF NOT PW-PRICE-OK
012930         MOVE NW-MAX-ITER TO NW-ITER
012940         GO TO 4110-EXIT
012950     END-IF.
012960     COMPUTE NW-F-Y-PLUS-H = PW-PRICE - NW-TARGET-PRICE.
012970     COMPUTE NW-DERIV = (NW-F-Y-PLUS-H - NW-F-Y) / .00001.
012980     IF NW-DERIV = ZERO
012990         MOVE NW-MAX-ITER TO NW-ITER
013000         GO TO 4110-EXIT
013010     END-IF.
013020     COMPUTE NW-STEP = NW-F-Y / NW-DERIV.
013030     IF NW-STEP < ZERO
013040         COMPUTE NW-ABS-STEP = NW-STEP * -1
013050     ELSE
013060         MOVE NW-STEP TO NW-ABS-STEP
013070     END-IF.
013080     COMPUTE NW-Y = NW-Y - NW-STEP.
013090     IF NW-ABS-STEP < .00000001
013100         MOVE 'Y' TO NW-CONV-FLAG
013110     END-IF.
013120
013130*
013140* FALL-THROUGH FOR 4110-NEWTON-STEP.
013150*
013160 4110-EXIT.
013170     EXIT.
013180
013190*
013200* PERIODS = ROUND(DAYS(MATURITY - PURCHASE) / 365.25 * FREQ),
013210* ROUND HALF AWAY FROM ZERO (THE DEFAULT ROUNDED BEHAVIOUR).
013220* ALSO LOADS PW-PAR, PW-RATE, PW-FREQ FOR THE REST OF THE
013230* COMPOSITE, THE CURVE SWEEP AND THE PRICE-CHANGE PROFILE.
013240*
013250 5000-COMPUTE-PERIODS.
013260     MOVE 'Y' TO PD-DATE-OK-SW.
013270     MOVE BT-MATURITY-DATE (BT-SAVE-IDX) TO DATE-FIELD-IN.
013280     PERFORM 8100-ABSOLUTE-DAY-NUMBER.
013290     IF NOT DW-DATE-VALID
013300         MOVE 'N' TO PD-DATE-OK-SW
013310     END-IF.
013320     MOVE JC-JDN TO DW-JDN-1.
013330     MOVE RQ-PURCHASE-DATE TO DATE-FIELD-IN.
013340     PERFORM 8100-ABSOLUTE-DAY-NUMBER.
013350     IF NOT DW-DATE-VALID
013360         MOVE 'N' TO PD-DATE-OK-SW
013370     END-IF.
013380     MOVE JC-JDN TO DW-JDN-2.
013390     IF NOT PD-DATE-OK
013400         MOVE ZERO TO PW-PERIODS
013410         GO TO 5000-EXIT
013420     END-IF.
013430     COMPUTE DW-DAY-DIFF = DW-JDN-1 - DW-JDN-2.
013440     IF DW-DAY-DIFF NOT > 0
013450         MOVE ZERO TO PW-PERIODS
013460         GO TO 5000-EXIT
013470     END-IF.
013480     MOVE BT-COUPON-FREQ (BT-SAVE-IDX) TO PW-FREQ.
013490     COMPUTE DW-DAYS-DEC = DW-DAY-DIFF.
013500     COMPUTE PW-PERIODS ROUNDED =
013510             (DW-DAYS-DEC / 365.25) * PW-FREQ.
013520     MOVE BT-PAR-VALUE (BT-SAVE-IDX)   TO PW-PAR.
013530     MOVE BT-COUPON-RATE (BT-SAVE-IDX) TO PW-RATE.
013540
013550*
013560* FALL-THROUGH FOR 5000-COMPUTE-PERIODS.
013570*
013580 5000-EXIT.
013590     EXIT.
013600
013610*
013620* ACCRUED INTEREST BY DAY-COUNT STEPPING FROM THE ISSUE DATE -
013630* NEVER RE-DERIVES A CALENDAR DATE, WORKS ENTIRELY IN DAY
013640* OFFSETS.  CORRECTED 09/22/86 - WAS USING CALENDAR MONTHS.
013650*
013660 5100-COMPUTE-ACCRUED-INT.
013670     MOVE 'N' TO AW-FLAG.
013680     IF PW-FREQ = ZERO
013690         GO TO 5100-EXIT
013700     END-IF.
013710     COMPUTE AW-COUPON-INTERVAL = 365.25 / PW-FREQ.
013720     MOVE BT-ISSUE-DATE (BT-SAVE-IDX) TO DATE-FIELD-IN.
013730     PERFORM 8100-ABSOLUTE-DAY-NUMBER.
013740     IF NOT DW-DATE-VALID
013750         GO TO 5100-EXIT
013760     END-IF.
013770     MOVE JC-JDN TO DW-JDN-1.
013780     MOVE RQ-PURCHASE-DATE TO DATE-FIELD-IN.
013790     PERFORM 8100-ABSOLUTE-DAY-NUMBER.
013800     IF NOT DW-DATE-VALID
013810         GO TO 5100-EXIT
013820     END-IF.
013830     MOVE JC-JDN TO DW-JDN-2.
013840     COMPUTE DW-DAY-DIFF = DW-JDN-2 - DW-JDN-1.
013850     COMPUTE DW-DAYS-DEC = DW-DAY-DIFF.
013860     COMPUTE AW-YEARS-SINCE-ISSUE = DW-DAYS-DEC / 365.25.
013870     COMPUTE AW-COUPONS-PAID =
013880             AW-YEARS-SINCE-ISSUE * PW-FREQ.
013890     COMPUTE AW-LAST-COUPON-DAYS =
013900             AW-COUPONS-PAID * AW-COUPON-INTERVAL.
013910     COMPUTE AW-DAYS-SINCE-LAST =
013920             DW-DAYS-DEC - AW-LAST-COUPON-DAYS.
013930     IF AW-DAYS-SINCE-LAST < ZERO
013940         ADD AW-COUPON-INTERVAL TO AW-DAYS-SINCE-LAST
013950     END-IF.
013960     COMPUTE AW-ACCRUED ROUNDED =
013970             (PW-RATE / 100) * PW-PAR *
013980             (AW-DAYS-SINCE-LAST / AW-COUPON-INTERVAL).
013990     MOVE 'Y' TO AW-FLAG.
014000
014010*
014020* FALL-THROUGH FOR 5100-COMPUTE-ACCRUED-INT.
014030*
014040 5100-EXIT.
014050     EXIT.
014060
014070*
014080* MODIFIED DURATION - MACAULAY DURATION OVER TOTAL PRESENT
014090* VALUE, THEN DIVIDED BY (1 + R) PER THE ANALYTICS RULE.
014100*
014110 5200-COMPUTE-DURATION.
014120     MOVE 'N' TO DU-FLAG.
014130     COMPUTE DU-R = NW-Y / PW-FREQ.
014140     MOVE ZERO TO DU-MACAULAY.
014150     MOVE ZERO TO DU-TOTAL-PV.
014160     COMPUTE PW-COUPON = (PW-RATE / 100) * PW-PAR / PW-FREQ.
014170     PERFORM 5210-DURATION-PERIOD
014180         VARYING DU-T FROM 1 BY 1
014190         UNTIL DU-T > PW-PERIODS.
014200     IF DU-TOTAL-PV = ZERO
014210         GO TO 5200-EXIT
014220     END-IF.
014230     COMPUTE DU-MOD-DURATION =
014240             (DU-MACAULAY / DU-TOTAL-PV) / (1 + DU-R).
014250     MOVE 'Y' TO DU-FLAG.
014260
014270*
014280* FALL-THROUGH FOR 5200-COMPUTE-DURATION.
014290*
014300 5200-EXIT.
014310     EXIT.
014320
014330*
014340* ONE CASH FLOW PERIOD OF THE MACAULAY DURATION SUM.
014350*
014360 5210-DURATION-PERIOD.
014370     IF DU-T < PW-PERIODS
014380         MOVE PW-COUPON TO DU-CASH-FLOW
014390     ELSE
014400         COMPUTE DU-CASH-FLOW = PW-COUPON + PW-PAR
014410     END-IF.
014420     COMPUTE DU-PV = DU-CASH-FLOW / ((1 + DU-R) ** DU-T).
014430     COMPUTE DU-MACAULAY = DU-MACAULAY + (DU-T * DU-PV).
014440     COMPUTE DU-TOTAL-PV = DU-TOTAL-PV + DU-PV.
014450
014460*
014470* CONVERT THE OLD FREE-TEXT DATE FORM ("SEP 20, 2017") INTO
014480* DD/MM/YYYY.  UNRECOGNIZED MONTHS OR MALFORMED INPUT PASS
014490* THROUGH UNCHANGED, PER THE DATE UTILITY RULE.  ADDED
014500* 08/19/95 FOR THE OVERSEAS FEED.
014510*
014520 8000-CONVERT-MON-DATE.
014530     MOVE SPACES TO MC-MONTH-TEXT MC-DAY-COMMA MC-YEAR-TEXT.
014540     UNSTRING MON-DATE-INPUT DELIMITED BY SPACE
014550         INTO MC-MONTH-TEXT MC-DAY-COMMA MC-YEAR-TEXT.
014560     MOVE MC-DAY-COMMA (1:2) TO MC-DAY-TEXT.
014570     IF MC-DAY-TEXT (2:1) = ','
014580         MOVE MC-DAY-TEXT (1:1) TO MC-DAY-TEXT (2:1)
014590         MOVE '0' TO MC-DAY-TEXT (1:1)
014600     END-IF.
014610*
014620* THE OVERSEAS FEED SENDS THE MONTH MIXED CASE ("SEP", "Sep",
014630* EVEN "sep") - FOLD IT TO UPPER CASE BEFORE THE TABLE LOOKUP
014640* SINCE MONTH-NAME-LIST IS STORED UPPER CASE.  ADDED 03/07/06
014650* AFTER THE FEED STARTED SENDING TITLE CASE.
014660*
014670     INSPECT MC-MONTH-TEXT CONVERTING
014680         'abcdefghijklmnopqrstuvwxyz'
014690         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
014700     MOVE 'N' TO MC-FOUND-SW.
014710     PERFORM 8010-LOOKUP-MONTH
014720         VARYING MN-IDX FROM 1 BY 1
014730         UNTIL MN-IDX > 12 OR MC-FOUND.
014740     IF MC-FOUND
014750         MOVE MC-DAY-TEXT  TO DF-DD.
014760         MOVE MC-YEAR-TEXT TO DF-YYYY.
014770         MOVE '/' TO DF-SLASH-1.
014780         MOVE '/' TO DF-SLASH-2.
014790     ELSE
014800         MOVE MON-DATE-INPUT (1:10) TO DATE-FIELD-IN
014810         DISPLAY 'CBLANL06 - UNRECOGNIZED FREE-TEXT DATE FORM, '
014820             'PASSED THROUGH UNCHANGED: ' MON-DATE-INPUT
014830     END-IF.
014840
014850*
014860* ONE ENTRY OF THE MONTH NAME TABLE - SEE 8000-CONVERT-MON-
014870* DATE FOR THE CALLER.
014880*
014890 8010-LOOKUP-MONTH.
014900     IF MN-NAME (MN-IDX) = MC-MONTH-TEXT
014910         MOVE 'Y' TO MC-FOUND-SW
014920         MOVE MN-NUM (MN-IDX) TO DF-MM
014930     END-IF.
014940
014950*
014960* EXACT CALENDAR DAY NUMBER FOR THE DATE IN DATE-FIELD-IN
014970* (DD/MM/YYYY), USING THE STANDARD GREGORIAN JULIAN DAY
014980* NUMBER FORMULA.  NO INTRINSIC FUNCTIONS - INTEGER DIVISION
014990* OF NON-NEGATIVE COMP FIELDS TRUNCATES, WHICH IS ALL THE
015000* FORMULA NEEDS.
015010*
015020 8100-ABSOLUTE-DAY-NUMBER.
015030     MOVE 'Y' TO DW-VALID-SW.
015040     IF DF-MM < 1 OR DF-MM > 12 OR DF-DD < 1 OR DF-DD > 31
015050         MOVE 'N' TO DW-VALID-SW
015060     END-IF.
015070     MOVE DF-YYYY TO JC-YEAR.
015080     MOVE DF-MM   TO JC-MONTH.
015090     MOVE DF-DD   TO JC-DAY.
015100     COMPUTE JC-A = (14 - JC-MONTH) / 12.
015110     COMPUTE JC-Y = JC-YEAR + 4800 - JC-A.
015120     COMPUTE JC-M = JC-MONTH + (12 * JC-A) - 3.
015130     COMPUTE JC-JDN =
015140             JC-DAY
015150             + ((153 * JC-M + 2) / 5)
015160             + (365 * JC-Y)
015170             + (JC-Y / 4)
015180             - (JC-Y / 100)
015190             + (JC-Y / 400)
015200             - 32045.
015210
015220*
015230* READ THE BOND MASTER, THEN FIX UP EITHER DATE FIELD IF THE
015240* OVERSEAS FEED SENT THE OLD FREE-TEXT FORM (COLUMN 3 NOT A
015250* SLASH MEANS IT IS NOT ALREADY DD/MM/YYYY).
015260*
015270 9000-READ-BOND.
015280     READ BOND-MASTER-FILE
015290         AT END
015300             MOVE "NO" TO MORE-BONDS
015310     END-READ.
015320     IF MORE-BONDS = "YES"
015330         IF BM-ISSUE-DATE (3:1) NOT = '/'
015340             MOVE BM-ISSUE-DATE TO MON-DATE-INPUT
015350             PERFORM 8000-CONVERT-MON-DATE
015360             MOVE DATE-FIELD-IN TO BM-ISSUE-DATE
015370         END-IF
015380         IF BM-MATURITY-DATE (3:1) NOT = '/'
015390             MOVE BM-MATURITY-DATE TO MON-DATE-INPUT
015400             PERFORM 8000-CONVERT-MON-DATE
015410             MOVE DATE-FIELD-IN TO BM-MATURITY-DATE
015420         END-IF
015430     END-IF.
015440
015450*
015460* READ ONE ANALYSIS REQUEST, SAME DEFENSIVE DATE EDIT.
015470*
015480 9010-READ-REQUEST.
015490     READ REQUEST-FILE
015500         AT END
015510             MOVE "NO" TO MORE-REQS
015520     END-READ.
015530     IF MORE-REQS = "YES"
015540         IF RQ-PURCHASE-DATE (3:1) NOT = '/'
015550             MOVE RQ-PURCHASE-DATE TO MON-DATE-INPUT
015560             PERFORM 8000-CONVERT-MON-DATE
015570             MOVE DATE-FIELD-IN TO RQ-PURCHASE-DATE
015580         END-IF
015590     END-IF.
015600
015610*
015620* PAGE HEADING FOR THE PRINTED REPORT.
015630*
015640 9900-HEADING.
015650     ADD 1 TO C-PCTR.
015660     MOVE C-PCTR TO RH-PCTR.
015670     WRITE RP-PRINT-LINE FROM REPORT-HEADING-1
015680         AFTER ADVANCING PAGE.
015690     WRITE RP-PRINT-LINE FROM BLANK-LINE
015700         AFTER ADVANCING 1 LINE.
